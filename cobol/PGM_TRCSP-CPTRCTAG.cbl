000100********************************************************* CPTRCTAG
000200*    CPTRCTAG                                                  *
000300*    LAYOUT DICCIONARIO DE CLAVES Y REGISTRO DE SPAN           *
000400*    NO ES UN PROGRAMA EJECUTABLE - SOLO LAYOUT DE REFERENCIA  *
000500*    SE PEGA (NO SE COPYA) EN LA WORKING-STORAGE DEL PROGRAMA  *
000600*    QUE LA USA, SEGUN LA COSTUMBRE DEL TALLER.                *
000700*-----------------------------------------------------------CPTRCTAG
000800*    HISTORIAL DE CAMBIOS                                      *
000900*    FECHA       PROGRAMADOR  TICKET     DESCRIPCION           *
001000*    94/08/15    R.ALVEAR     INIT       LAYOUT ORIGINAL       *
001100*    98/11/03    R.ALVEAR     Y2K-014    REVISION FECHAS A2A4  *
001200*    11/06/22    J.PORRAS     REQ-2281   AGREGA TABLA 9 CLAVES *
001300*                                        CONOCIDAS DE TRAZA    *
001400*    11/06/29    J.PORRAS     REQ-2281   AGREGA LAYOUT SPAN /  *
001500*                                        ETIQUETAS / EVENTOS   *
001600*    21/09/14    M.QUIROGA    REQ-4417   AMPLIA TAG-VSTR A 256 *
001700*                                        Y SPAN-TAGS A 50 OCC. *
001800*-----------------------------------------------------------CPTRCTAG
001900*
002000************************************************************
002100*   TABLA DE CLAVES CONOCIDAS DE TRAZA (9 CLAVES FIJAS)    *
002200*   COMPARACION SIN DISTINGUIR MAYUSC/MINUSC AL VALIDAR    *
002300*   SE ARMA CON FILLER + REDEFINES (SIN VALUE POR OCURR.)  *
002400************************************************************
002500 01  WS-TRC-TAG-LISTA.
002600     03  FILLER              PIC X(16)  VALUE 'CLIENT'.
002700     03  FILLER              PIC X(16)  VALUE 'TRANSACTIONTYPE'.
002800     03  FILLER              PIC X(16)  VALUE 'EVENTNAME'.
002900     03  FILLER              PIC X(16)  VALUE 'TRACEID'.
003000     03  FILLER              PIC X(16)  VALUE 'MESSAGEID'.
003100     03  FILLER              PIC X(16)  VALUE 'PARENTMESSAGEID'.
003200     03  FILLER              PIC X(16)  VALUE 'EVENTTIME'.
003300     03  FILLER              PIC X(16)  VALUE 'DURATION'.
003400     03  FILLER              PIC X(16)  VALUE 'CLIENTIP'.
003500*
003600 01  WS-TRC-TAG-TAB REDEFINES WS-TRC-TAG-LISTA.
003700     03  WS-TRC-TAG-ROW      PIC X(16)  OCCURS 9 TIMES
003800                             INDEXED BY IX-TAG-CONOC.
003900*
004000************************************************************
004100*   REGISTRO DE SALIDA - UN SPAN POR REGISTRO DE ENTRADA   *
004200*   LARGO FIJO - VER PGM_TRCSP-PGMTRCSP PARA EL FD REAL    *
004300************************************************************
004400 01  WS-REG-SPAN.
004500     03  SPAN-SERVICE-NAME   PIC X(10)   VALUE SPACES.
004600     03  SPAN-TRACE-ID       PIC X(36)   VALUE SPACES.
004700     03  SPAN-SPAN-ID        PIC X(36)   VALUE SPACES.
004800     03  SPAN-PARENT-ID      PIC X(36)   VALUE SPACES.
004900     03  SPAN-OPER-NAME      PIC X(64)   VALUE SPACES.
005000     03  SPAN-START-TIME     PIC 9(18)   VALUE ZEROS.
005100     03  SPAN-DURATION       PIC 9(15)   VALUE ZEROS.
005200     03  SPAN-TAG-CANT       PIC 9(02)   COMP VALUE ZERO.
005300     03  SPAN-TAGS           OCCURS 50 TIMES
005400                             INDEXED BY IX-SPAN-TAG.
005500         05  TAG-KEY         PIC X(64)   VALUE SPACES.
005600         05  TAG-TYPE        PIC X(04)   VALUE SPACES.
005700         05  TAG-VSTR        PIC X(256)  VALUE SPACES.
005800         05  TAG-VBOOL       PIC X(05)   VALUE SPACES.
005900     03  SPAN-LOGS           OCCURS 2 TIMES
006000                             INDEXED BY IX-SPAN-LOG.
006100         05  LOG-TIMESTAMP   PIC 9(18)   VALUE ZEROS.
006200         05  LOG-EVENT       PIC X(02)   VALUE SPACES.
006300*
006400************************************************************
006500*   VISTA PLANA DEL REGISTRO DE SPAN - SE USA PARA MOVERLO  *
006600*   DE UN SOLO GOLPE AL AREA DE SALIDA DE SPANSAL.          *
006700************************************************************
006800 01  WS-REG-SPAN-FLAT REDEFINES WS-REG-SPAN.
006900     03  FILLER              PIC X(16707).
007000*
007100*-----------------------------------------------------------CPTRCTAG
