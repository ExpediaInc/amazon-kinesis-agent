000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMTRCSP.
000300 AUTHOR.        R. ALVEAR.
000400 INSTALLATION.  CENTRO DE COMPUTOS - PROCESOS BATCH.
000500 DATE-WRITTEN.  94/08/15.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - VER NORMA DE SEGURIDAD 14.
000800*-----------------------------------------------------------PGMTRCSP
000900*    PGMTRCSP                                                  *
001000*    CONVIERTE REGISTROS DE TRAZA (LOG DE EVENTOS, CLAVE=VALOR)*
001100*    DEL SERVICIO "EXPWEB" EN REGISTROS DE SPAN PARA EL        *
001200*    SISTEMA DE SEGUIMIENTO DISTRIBUIDO (TRACING).             *
001300*-----------------------------------------------------------PGMTRCSP
001400*    HISTORIAL DE CAMBIOS                                      *
001500*    FECHA     PROGR.     TICKET      DESCRIPCION              *
001600*    94/08/15  R.ALVEAR   INIT        ALTA INICIAL - NORMAL-  N1
001700*                         IZADOR GENERICO DE LOG CLAVE=VALOR  N1
001800*    96/02/20  R.ALVEAR   REQ-0512    AGREGA CONTROL DE       N2
001900*                         RECHAZADOS Y TOTALES FIN DE JOB     N2
002000*    98/11/03  R.ALVEAR   Y2K-014     REVISION CAMPOS FECHA/  N3
002100*                         HORA PARA EL AÑO 2000 (SIN IMPACTO  N3
002200*                         EN ESTE PROGRAMA - NO USA FECHAS)   N3
002300*    01/05/09  H.SOSA     REQ-1190    AGREGA VALIDACION DE    N4
002400*                         CAMPOS NUMERICOS EN REGISTRO DE     N4
002500*                         ENTRADA ANTES DE GRABAR             N4
002600*    05/03/30  H.SOSA     REQ-1604    CAMBIA SALIDA A FORMATO N5
002700*                         DE REGISTRO FIJO PARA EL NUEVO      N5
002800*                         ALIMENTADOR DE REPORTES             N5
002900*    11/06/29  J.PORRAS   REQ-2281    REESCRITO COMPLETO PARA N6
003000*                         EL FORMATO DE TRAZA DEL SERVICIO    N6
003100*                         EXPWEB (CLAVE=VALOR CON COMILLAS) - N6
003200*                         SALIDA PASA A SER UN REGISTRO SPAN  N6
003300*                         CON ETIQUETAS Y EVENTOS DE LOG      N6
003400*    11/07/04  J.PORRAS   REQ-2281    AGREGA DERIVACION DE    N7
003500*                         ETIQUETA DE ERROR DESDE SUCCESS/    N7
003600*                         ERROR DEL REGISTRO DE ORIGEN        N7
003700*    16/02/18  M.QUIROGA  REQ-3305    PASA TRACEENT A        N8
003800*                         REGISTRO DE LARGO VARIABLE (RDW)    N8
003900*                         PARA NO CORTAR LINEAS DE TRAZA      N8
004000*    21/09/14  M.QUIROGA  REQ-4417    AMPLIA TAG-VSTR A 256   N9
004100*                         Y TABLA DE ETIQUETAS A 50 OCURR.    N9
004200*-----------------------------------------------------------PGMTRCSP
004300*
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.   IBM-370.
004700 OBJECT-COMPUTER.   IBM-370.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM
005000     CLASS CLASE-CLAVE      IS 'A' THRU 'Z' 'a' THRU 'z'
005100                                '0' THRU '9' '_'
005200     UPSI-0 IS SW-TRAZA-DETALLE.
005300*
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT TRACEENT  ASSIGN TO DDTRCENT
005700            FILE STATUS  IS FS-TRCENT.
005800*
005900     SELECT SPANSAL   ASSIGN TO DDSPNSAL
006000            FILE STATUS  IS FS-SPNSAL.
006100*
006200*-----------------------------------------------------------PGMTRCSP
006300 DATA DIVISION.
006400 FILE SECTION.
006500*
006600 FD  TRACEENT
006700     RECORD IS VARYING IN SIZE FROM 1 TO 2056 CHARACTERS
006800     DEPENDING ON WS-LARGO-LINEA.
006900 01  REG-TRACEENT.
007000     03  TRC-LINEA-TEXTO     PIC X(2048).
007100     03  FILLER              PIC X(08)    VALUE SPACES.
007200*
007300 FD  SPANSAL
007400     BLOCK CONTAINS 0 RECORDS
007500     RECORDING MODE IS F.
007600 01  REG-SPANSAL.
007700     03  SPANSAL-CUERPO      PIC X(16707).
007800     03  FILLER              PIC X(20)    VALUE SPACES.
007900*
008000*-----------------------------------------------------------PGMTRCSP
008100 WORKING-STORAGE SECTION.
008200*=========================*
008300 01  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
008400*
008500*---- ARCHIVOS ---------------------------------------------------
008600 77  FS-TRCENT               PIC X(02)   VALUE SPACES.
008700     88  FS-TRCENT-FIN                   VALUE '10'.
008800 77  FS-SPNSAL               PIC X(02)   VALUE SPACES.
008900     88  FS-SPNSAL-FIN                   VALUE '10'.
009000*
009100*---- INTERRUPTOR DE FIN DE LECTURA -------------------------------
009200 77  WS-STATUS-FIN           PIC X(01)   VALUE 'N'.
009300     88  WS-FIN-LECTURA                   VALUE 'Y'.
009400     88  WS-NO-FIN-LECTURA                VALUE 'N'.
009500*
009600*---- CONTADORES DE CONTROL (TODOS COMP) --------------------------
009700 77  WS-CANT-LEIDOS          PIC 9(07)   COMP VALUE ZERO.
009800 77  WS-CANT-GRABADOS        PIC 9(07)   COMP VALUE ZERO.
009900 77  WS-CANT-RECHAZ          PIC 9(07)   COMP VALUE ZERO.
010000*
010100*---- CONTADORES EDITADOS PARA EL DISPLAY FIN DE JOB --------------
010200 77  WS-CANT-LEIDOS-ED       PIC ZZZ.ZZ9.
010300 77  WS-CANT-GRABADOS-ED     PIC ZZZ.ZZ9.
010400 77  WS-CANT-RECHAZ-ED       PIC ZZZ.ZZ9.
010500*
010600*---- ALFABETOS PARA NORMALIZAR MAYUSC/MINUSC (INSPECT CONVERT) ---
010700 77  WS-ALFA-MAYUS           PIC X(26)
010800         VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
010900 77  WS-ALFA-MINUS           PIC X(26)
011000         VALUE 'abcdefghijklmnopqrstuvwxyz'.
011100*
011200*---- CAMPOS DE TRABAJO DEL SCANNER DE LA LINEA -------------------
011300 77  WS-LARGO-LINEA          PIC 9(04)   COMP VALUE ZERO.
011400 77  WS-POS                  PIC 9(04)   COMP VALUE ZERO.
011500 77  WS-LARGO-CLAVE          PIC 9(04)   COMP VALUE ZERO.
011600 77  WS-LARGO-VALOR          PIC 9(04)   COMP VALUE ZERO.
011700 77  WS-CLAVE-TEMP           PIC X(64)   VALUE SPACES.
011800 77  WS-CLAVE-MAYUS          PIC X(64)   VALUE SPACES.
011900 77  WS-VALOR-TEMP           PIC X(256)  VALUE SPACES.
012000 77  WS-HUBO-COMILLA         PIC X(01)   VALUE 'N'.
012100     88  WS-VALOR-CON-COMILLAS            VALUE 'S'.
012200*
012300*---- TABLA DE PARES CLAVE/VALOR DE UN REGISTRO -------------------
012400 01  WS-TABLA-PARES.
012500     03  WS-PAR OCCURS 60 TIMES INDEXED BY IX-PAR.
012600         05  WS-PAR-CLAVE    PIC X(64)   VALUE SPACES.
012700         05  WS-PAR-VALOR    PIC X(256)  VALUE SPACES.
012800*
012900*    VISTA PLANA DE LA TABLA DE PARES - SE USA PARA LIMPIARLA
013000*    DE UN SOLO GOLPE AL EMPEZAR A PROCESAR CADA REGISTRO.
013100 01  WS-TABLA-PARES-FLAT REDEFINES WS-TABLA-PARES.
013200     03  FILLER              PIC X(19200).
013300*
013400 77  WS-CANT-PARES           PIC 9(03)   COMP VALUE ZERO.
013500 77  WS-IX-BUSQ              PIC 9(03)   COMP VALUE ZERO.
013600 77  WS-CLAVE-HALLADA        PIC X(01)   VALUE 'N'.
013700     88  WS-CLAVE-YA-EXISTE                VALUE 'S'.
013800 77  WS-CLAVE-ES-CONOCIDA    PIC X(01)   VALUE 'N'.
013900     88  WS-ES-CLAVE-CONOCIDA              VALUE 'S'.
014000*
014100*---- REGISTRO VALIDO / MOTIVO DE RECHAZO -------------------------
014200 77  WS-REG-VALIDO           PIC X(02)   VALUE 'SI'.
014300     88  WS-REG-ES-VALIDO                  VALUE 'SI'.
014400     88  WS-REG-NO-VALIDO                  VALUE 'NO'.
014500 77  WS-MOTIVO-RECHAZO       PIC X(40)   VALUE SPACES.
014600*
014700*---- VALORES EXTRAIDOS DE LAS CLAVES CONOCIDAS -------------------
014800 77  WS-VAL-TRACEID          PIC X(36)   VALUE SPACES.
014900 77  WS-VAL-MESSAGEID        PIC X(36)   VALUE SPACES.
015000 77  WS-VAL-PARENTMSGID      PIC X(36)   VALUE SPACES.
015100 77  WS-VAL-EVENTNAME        PIC X(64)   VALUE SPACES.
015200 77  WS-VAL-CLIENT           PIC X(64)   VALUE SPACES.
015300 77  WS-VAL-CLIENTIP         PIC X(40)   VALUE SPACES.
015400 77  WS-VAL-TIPOTRANS        PIC X(10)   VALUE SPACES.
015500 77  WS-VAL-SUCCESS          PIC X(05)   VALUE SPACES.
015600 77  WS-VAL-ERROR            PIC X(05)   VALUE SPACES.
015700 77  WS-VAL-ERROR-BOOL       PIC X(05)   VALUE SPACES.
015800 77  WS-HAY-SUCCESS          PIC X(01)   VALUE 'N'.
015900     88  WS-TIENE-SUCCESS                   VALUE 'S'.
016000 77  WS-HAY-ERROR-KEY        PIC X(01)   VALUE 'N'.
016100     88  WS-TIENE-ERROR-KEY                 VALUE 'S'.
016200*
016300*---- CAMPOS DE TEXTO Y NUMERICOS PARA EVENTTIME/DURATION ---------
016400*    SON CAMPOS SEPARADOS (NO REDEFINIDOS ENTRE SI) PORQUE EL
016500*    VALOR DE TEXTO LLEGA JUSTIFICADO A IZQUIERDA Y DEBE SER
016600*    CONVERTIDO -VIA MOVE- A SU VISTA NUMERICA JUSTIFICADA A
016700*    DERECHA; UN MOVE ENTRE AMBAS VISTAS DE UN MISMO CAMPO
016800*    REDEFINIDO DARIA UN RESULTADO INDEFINIDO.                 N8
016900 77  WS-EVENTTIME-TXT        PIC X(15)   VALUE SPACES.
017000 77  WS-EVENTTIME-9          PIC 9(15)   VALUE ZERO.
017100 77  WS-DURATION-TXT         PIC X(09)   VALUE SPACES.
017200 77  WS-DURATION-9           PIC 9(09)   VALUE ZERO.
017300*
017400*---- ACUMULADORES DE TIEMPO (COMP - ARITMETICA DE MICROSEG.) -----
017500 77  WS-EVENTTIME-MS         PIC S9(15)  COMP VALUE ZERO.
017600 77  WS-DURATION-MS          PIC S9(09)  COMP VALUE ZERO.
017700 77  WS-STARTTIME-MS         PIC S9(18)  COMP VALUE ZERO.
017800 77  WS-STARTTIME-US         PIC S9(18)  COMP VALUE ZERO.
017900 77  WS-EVENTTIME-US         PIC S9(18)  COMP VALUE ZERO.
018000 77  WS-DURATION-US          PIC S9(15)  COMP VALUE ZERO.
018100*
018200*---- INTERRUPTOR UPSI (PUESTO POR PARAMETRO DE JCL) --------------
018300*    SW-TRAZA-DETALLE = '1' AMPLIA EL DISPLAY DE RECHAZOS CON
018400*    LOS PRIMEROS CARACTERES DE LA LINEA DE ORIGEN.            N2
018500 77  SW-TRAZA-DETALLE        PIC X(01)   VALUE '0'.
018600*
018700*////// COPY CPTRCTAG - TABLA DE CLAVES Y LAYOUT DE SALIDA ///////
018800*    COPY CPTRCTAG.
018900************************************************************
019000*   TABLA DE CLAVES CONOCIDAS DE TRAZA (9 CLAVES FIJAS)    *
019100*   COMPARACION SIN DISTINGUIR MAYUSC/MINUSC AL VALIDAR    *
019200*   SE ARMA CON FILLER + REDEFINES (SIN VALUE POR OCURR.)  *
019300************************************************************
019400 01  WS-TRC-TAG-LISTA.
019500     03  FILLER              PIC X(16)  VALUE 'CLIENT'.
019600     03  FILLER              PIC X(16)  VALUE 'TRANSACTIONTYPE'.
019700     03  FILLER              PIC X(16)  VALUE 'EVENTNAME'.
019800     03  FILLER              PIC X(16)  VALUE 'TRACEID'.
019900     03  FILLER              PIC X(16)  VALUE 'MESSAGEID'.
020000     03  FILLER              PIC X(16)  VALUE 'PARENTMESSAGEID'.
020100     03  FILLER              PIC X(16)  VALUE 'EVENTTIME'.
020200     03  FILLER              PIC X(16)  VALUE 'DURATION'.
020300     03  FILLER              PIC X(16)  VALUE 'CLIENTIP'.
020400*
020500 01  WS-TRC-TAG-TAB REDEFINES WS-TRC-TAG-LISTA.
020600     03  WS-TRC-TAG-ROW      PIC X(16)  OCCURS 9 TIMES
020700                             INDEXED BY IX-TAG-CONOC.
020800*
020900************************************************************
021000*   REGISTRO DE SALIDA - UN SPAN POR REGISTRO DE ENTRADA   *
021100************************************************************
021200 01  WS-REG-SPAN.
021300     03  SPAN-SERVICE-NAME   PIC X(10)   VALUE SPACES.
021400     03  SPAN-TRACE-ID       PIC X(36)   VALUE SPACES.
021500     03  SPAN-SPAN-ID        PIC X(36)   VALUE SPACES.
021600     03  SPAN-PARENT-ID      PIC X(36)   VALUE SPACES.
021700     03  SPAN-OPER-NAME      PIC X(64)   VALUE SPACES.
021800     03  SPAN-START-TIME     PIC 9(18)   VALUE ZEROS.
021900     03  SPAN-DURATION       PIC 9(15)   VALUE ZEROS.
022000     03  SPAN-TAG-CANT       PIC 9(02)   COMP VALUE ZERO.
022100     03  SPAN-TAGS           OCCURS 50 TIMES
022200                             INDEXED BY IX-SPAN-TAG.
022300         05  TAG-KEY         PIC X(64)   VALUE SPACES.
022400         05  TAG-TYPE        PIC X(04)   VALUE SPACES.
022500         05  TAG-VSTR        PIC X(256)  VALUE SPACES.
022600         05  TAG-VBOOL       PIC X(05)   VALUE SPACES.
022700     03  SPAN-LOGS           OCCURS 2 TIMES
022800                             INDEXED BY IX-SPAN-LOG.
022900         05  LOG-TIMESTAMP   PIC 9(18)   VALUE ZEROS.
023000         05  LOG-EVENT       PIC X(02)   VALUE SPACES.
023100*
023200************************************************************
023300*   VISTA PLANA DEL REGISTRO DE SPAN - SE USA PARA MOVERLO  *
023400*   DE UN SOLO GOLPE AL AREA DE SALIDA DE SPANSAL.          *
023500************************************************************
023600 01  WS-REG-SPAN-FLAT REDEFINES WS-REG-SPAN.
023700     03  FILLER              PIC X(16707).
023800*///////////////////////////////////////////////////////////////
023900*
024000 01  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
024100*
024200*-----------------------------------------------------------PGMTRCSP
024300 PROCEDURE DIVISION.
024400*
024500 MAIN-PROGRAM-I.
024600*
024700     PERFORM 1000-INICIO-I    THRU 1000-INICIO-F
024800     PERFORM 2000-PROCESO-I   THRU 2000-PROCESO-F
024900                                  UNTIL WS-FIN-LECTURA
025000     PERFORM 9000-FINAL-I     THRU 9000-FINAL-F.
025100*
025200 MAIN-PROGRAM-F.  GOBACK.
025300*
025400*-----------------------------------------------------------------
025500 1000-INICIO-I.
025600*
025700     SET WS-NO-FIN-LECTURA TO TRUE
025800*
025900     OPEN INPUT  TRACEENT
026000     IF FS-TRCENT IS NOT EQUAL '00'
026100        DISPLAY '* ERROR EN OPEN TRACEENT  = ' FS-TRCENT
026200        MOVE 9999 TO RETURN-CODE
026300        SET WS-FIN-LECTURA TO TRUE
026400     END-IF
026500*
026600     OPEN OUTPUT SPANSAL
026700     IF FS-SPNSAL IS NOT EQUAL '00'
026800        DISPLAY '* ERROR EN OPEN SPANSAL   = ' FS-SPNSAL
026900        MOVE 9999 TO RETURN-CODE
027000        SET WS-FIN-LECTURA TO TRUE
027100     END-IF
027200*
027300     IF NOT WS-FIN-LECTURA
027400        PERFORM 2900-LEER-I THRU 2900-LEER-F
027500     END-IF.
027600*
027700 1000-INICIO-F.  EXIT.
027800*
027900*-----------------------------------------------------------------
028000 2000-PROCESO-I.
028100*
028200     PERFORM 2010-PARSE-I       THRU 2010-PARSE-F
028300     PERFORM 2020-VALIDAR-I     THRU 2020-VALIDAR-F
028400*
028500     IF WS-REG-ES-VALIDO
028600        PERFORM 2100-CONSTRUIR-SPAN-I  THRU 2100-CONSTRUIR-SPAN-F
028700        PERFORM 2200-GRABAR-SPAN-I     THRU 2200-GRABAR-SPAN-F
028800     ELSE
028900        PERFORM 2090-RECHAZAR-I        THRU 2090-RECHAZAR-F
029000     END-IF
029100*
029200     PERFORM 2900-LEER-I THRU 2900-LEER-F.
029300*
029400 2000-PROCESO-F.  EXIT.
029500*
029600*-----------------------------------------------------------------
029700*    2010-PARSE-I  -  ESCANEA TRC-LINEA-TEXTO Y ARMA LA TABLA
029800*    DE PARES CLAVE/VALOR (SPLITRECORD). WS-LARGO-LINEA YA VIENE
029900*    CARGADO POR EL READ (DEPENDING ON DEL FD) CON EL LARGO REAL
030000*    DE LA LINEA LEIDA.
030100*-----------------------------------------------------------------
030200 2010-PARSE-I.
030300*
030400     MOVE ZERO   TO WS-CANT-PARES
030500     MOVE SPACES TO WS-TABLA-PARES-FLAT
030600     MOVE SPACES TO WS-VAL-TRACEID      WS-VAL-MESSAGEID
030700                     WS-VAL-PARENTMSGID  WS-VAL-EVENTNAME
030800                     WS-VAL-CLIENT       WS-VAL-CLIENTIP
030900                     WS-VAL-TIPOTRANS
031000     MOVE SPACES TO WS-EVENTTIME-TXT     WS-DURATION-TXT
031100     MOVE 'N'    TO WS-HAY-SUCCESS       WS-HAY-ERROR-KEY
031200*
031300     MOVE 1 TO WS-POS
031400*
031500     PERFORM 2011-EXTRAER-PAR-I THRU 2011-EXTRAER-PAR-F
031600                 UNTIL WS-POS > WS-LARGO-LINEA.
031700*
031800 2010-PARSE-F.  EXIT.
031900*
032000*-----------------------------------------------------------------
032100*    2011-EXTRAER-PAR-I  -  UN PASO DEL SCANNER: LEE UNA CLAVE,
032200*    SU VALOR, GUARDA EL PAR Y DEJA WS-POS EN EL PROXIMO CANDIDATO
032300*-----------------------------------------------------------------
032400 2011-EXTRAER-PAR-I.
032500*
032600     MOVE SPACES TO WS-CLAVE-TEMP
032700     MOVE ZERO   TO WS-LARGO-CLAVE
032800*
032900     PERFORM 2012-LEER-CAR-CLAVE-I THRU 2012-LEER-CAR-CLAVE-F
033000                 UNTIL WS-POS > WS-LARGO-LINEA
033100                    OR TRC-LINEA-TEXTO(WS-POS:1) = '='
033200*
033300     IF WS-POS > WS-LARGO-LINEA OR WS-LARGO-CLAVE = 0
033400*       NO HAY MAS '=' EN LO QUE QUEDA DE LINEA - NADA MAS QUE HACER
033500        MOVE WS-LARGO-LINEA TO WS-POS
033600        ADD 1 TO WS-POS
033700     ELSE
033800*       WS-POS APUNTA AL '=' - SE AVANZA UNA POSICION Y SE LEE
033900*       EL VALOR QUE LE SIGUE
034000        ADD 1 TO WS-POS
034100        PERFORM 2013-LEER-VALOR-I THRU 2013-LEER-VALOR-F
034200        PERFORM 2016-GUARDAR-PAR-I THRU 2016-GUARDAR-PAR-F
034300     END-IF.
034400*
034500 2011-EXTRAER-PAR-F.  EXIT.
034600*
034700*-----------------------------------------------------------------
034800*    2012-LEER-CAR-CLAVE-I  -  UN CARACTER DE LA CLAVE ACTUAL.
034900*    LOS CARACTERES QUE NO SON DE CLASE-CLAVE SE IGNORAN (BASURA
035000*    ANTES DE UNA CLAVE, POR EJEMPLO LA COMA SEPARADORA ANTERIOR).
035100*-----------------------------------------------------------------
035200 2012-LEER-CAR-CLAVE-I.
035300*
035400     IF TRC-LINEA-TEXTO(WS-POS:1) IS CLASE-CLAVE
035500        ADD 1 TO WS-LARGO-CLAVE
035600        MOVE TRC-LINEA-TEXTO(WS-POS:1)
035700             TO WS-CLAVE-TEMP(WS-LARGO-CLAVE:1)
035800     END-IF
035900     ADD 1 TO WS-POS.
036000*
036100 2012-LEER-CAR-CLAVE-F.  EXIT.
036200*
036300*-----------------------------------------------------------------
036400*    2013-LEER-VALOR-I  -  LEE EL VALOR DE LA CLAVE ACTUAL.
036500*    SI EMPIEZA CON COMILLAS CORRE HASTA LA PROXIMA COMILLA
036600*    (PUEDE CONTENER COMAS); SI NO, CORRE HASTA LA PROXIMA
036700*    COMA O FIN DE LINEA. UN VALOR AUSENTE QUEDA EN BLANCOS.
036800*-----------------------------------------------------------------
036900 2013-LEER-VALOR-I.
037000*
037100     MOVE SPACES TO WS-VALOR-TEMP
037200     MOVE ZERO   TO WS-LARGO-VALOR
037300     MOVE 'N'    TO WS-HUBO-COMILLA
037400*
037500     IF WS-POS <= WS-LARGO-LINEA
037600        IF TRC-LINEA-TEXTO(WS-POS:1) = '"'
037700           MOVE 'S' TO WS-HUBO-COMILLA
037800           ADD 1 TO WS-POS
037900           PERFORM 2014-LEER-CAR-COMILLA-I
038000              THRU 2014-LEER-CAR-COMILLA-F
038100              UNTIL WS-POS > WS-LARGO-LINEA
038200                 OR TRC-LINEA-TEXTO(WS-POS:1) = '"'
038300*          SALTAR LA COMILLA DE CIERRE
038400           IF WS-POS <= WS-LARGO-LINEA
038500              ADD 1 TO WS-POS
038600           END-IF
038700        ELSE
038800           PERFORM 2015-LEER-CAR-LIBRE-I THRU 2015-LEER-CAR-LIBRE-F
038900              UNTIL WS-POS > WS-LARGO-LINEA
039000                 OR TRC-LINEA-TEXTO(WS-POS:1) = ','
039100        END-IF
039200     END-IF
039300*
039400*    SALTAR LA COMA SEPARADORA SI QUEDO UNA ESPERANDO
039500     IF WS-POS <= WS-LARGO-LINEA
039600                 AND TRC-LINEA-TEXTO(WS-POS:1) = ','
039700        ADD 1 TO WS-POS
039800     END-IF.
039900*
040000 2013-LEER-VALOR-F.  EXIT.
040100*
040200*-----------------------------------------------------------------
040300 2014-LEER-CAR-COMILLA-I.
040400*
040500     ADD 1 TO WS-LARGO-VALOR
040600     IF WS-LARGO-VALOR <= 256
040700        MOVE TRC-LINEA-TEXTO(WS-POS:1)
040800             TO WS-VALOR-TEMP(WS-LARGO-VALOR:1)
040900     END-IF
041000     ADD 1 TO WS-POS.
041100*
041200 2014-LEER-CAR-COMILLA-F.  EXIT.
041300*
041400*-----------------------------------------------------------------
041500 2015-LEER-CAR-LIBRE-I.
041600*
041700     ADD 1 TO WS-LARGO-VALOR
041800     IF WS-LARGO-VALOR <= 256
041900        MOVE TRC-LINEA-TEXTO(WS-POS:1)
042000             TO WS-VALOR-TEMP(WS-LARGO-VALOR:1)
042100     END-IF
042200     ADD 1 TO WS-POS.
042300*
042400 2015-LEER-CAR-LIBRE-F.  EXIT.
042500*
042600*-----------------------------------------------------------------
042700*    2016-GUARDAR-PAR-I  -  NORMALIZA LA CLAVE (MINUSCULA SI ES
042800*    UNA DE LAS 9 CONOCIDAS), Y GUARDA EL PAR EN WS-TABLA-PARES.
042900*    UNA CLAVE REPETIDA PISA EL VALOR ANTERIOR (GANA LA ULTIMA).
043000*-----------------------------------------------------------------
043100 2016-GUARDAR-PAR-I.
043200*
043300     MOVE WS-CLAVE-TEMP TO WS-CLAVE-MAYUS
043400     INSPECT WS-CLAVE-MAYUS
043500             CONVERTING WS-ALFA-MINUS TO WS-ALFA-MAYUS
043600*
043700     PERFORM 2018-ES-CLAVE-CONOCIDA-I THRU 2018-ES-CLAVE-CONOCIDA-F
043800*
043900     IF WS-ES-CLAVE-CONOCIDA
044000        INSPECT WS-CLAVE-TEMP
044100                CONVERTING WS-ALFA-MAYUS TO WS-ALFA-MINUS
044200     END-IF
044300*
044400*    BUSCAR SI LA CLAVE YA EXISTE EN LA TABLA DE PARES
044500     MOVE 'N'  TO WS-CLAVE-HALLADA
044600     MOVE ZERO TO WS-IX-BUSQ
044700     SET IX-PAR TO 1
044800     PERFORM 2017-COMPARAR-PAR-I THRU 2017-COMPARAR-PAR-F
044900        VARYING WS-IX-BUSQ FROM 1 BY 1 UNTIL WS-IX-BUSQ > WS-CANT-PARES
045000*
045100     IF WS-CLAVE-YA-EXISTE
045200        MOVE WS-VALOR-TEMP TO WS-PAR-VALOR(IX-PAR)
045300     ELSE
045400        IF WS-CANT-PARES < 60
045500           ADD 1 TO WS-CANT-PARES
045600           MOVE WS-CLAVE-TEMP  TO WS-PAR-CLAVE(WS-CANT-PARES)
045700           MOVE WS-VALOR-TEMP  TO WS-PAR-VALOR(WS-CANT-PARES)
045800        END-IF
045900     END-IF.
046000*
046100 2016-GUARDAR-PAR-F.  EXIT.
046200*
046300*-----------------------------------------------------------------
046400 2017-COMPARAR-PAR-I.
046500*
046600     IF WS-PAR-CLAVE(WS-IX-BUSQ) = WS-CLAVE-TEMP
046700        MOVE 'S' TO WS-CLAVE-HALLADA
046800        SET IX-PAR TO WS-IX-BUSQ
046900     END-IF.
047000*
047100 2017-COMPARAR-PAR-F.  EXIT.
047200*
047300*-----------------------------------------------------------------
047400*    2018-ES-CLAVE-CONOCIDA-I  -  COMPARA WS-CLAVE-MAYUS (YA EN
047500*    MAYUSCULAS) CONTRA LAS 9 CLAVES DEL DICCIONARIO DE TRAZA.
047600*-----------------------------------------------------------------
047700 2018-ES-CLAVE-CONOCIDA-I.
047800*
047900     MOVE 'N' TO WS-CLAVE-ES-CONOCIDA
048000     PERFORM 2019-COMPARAR-TAG-I THRU 2019-COMPARAR-TAG-F
048100        VARYING IX-TAG-CONOC FROM 1 BY 1 UNTIL IX-TAG-CONOC > 9.
048200*
048300 2018-ES-CLAVE-CONOCIDA-F.  EXIT.
048400*
048500*-----------------------------------------------------------------
048600 2019-COMPARAR-TAG-I.
048700*
048800     IF WS-CLAVE-MAYUS(1:16) = WS-TRC-TAG-ROW(IX-TAG-CONOC)
048900        MOVE 'S' TO WS-CLAVE-ES-CONOCIDA
049000     END-IF.
049100*
049200 2019-COMPARAR-TAG-F.  EXIT.
049300*
049400*-----------------------------------------------------------------
049500*    2020-VALIDAR-I  -  RECHAZA EL REGISTRO SI FALTA O NO SE
049600*    RECONOCE TRANSACTIONTYPE, O SI EVENTTIME/DURATION NO VIENEN
049700*    O NO SON NUMERICOS. CARGA LOS VALORES DE LAS CLAVES CONOCIDAS.
049800*-----------------------------------------------------------------
049900 2020-VALIDAR-I.
050000*
050100     MOVE 'SI' TO WS-REG-VALIDO
050200     MOVE SPACES TO WS-MOTIVO-RECHAZO
050300*
050400     PERFORM 2021-CARGAR-CLAVES-I THRU 2021-CARGAR-CLAVES-F
050500*
050600     IF WS-VAL-TIPOTRANS = SPACES
050700        MOVE 'NO' TO WS-REG-VALIDO
050800        MOVE 'TRANSACTIONTYPE AUSENTE EN LA TRAZA'
050900                TO WS-MOTIVO-RECHAZO
051000     ELSE
051100        MOVE WS-VAL-TIPOTRANS TO WS-CLAVE-MAYUS(1:10)
051200        INSPECT WS-CLAVE-MAYUS(1:10)
051300                CONVERTING WS-ALFA-MINUS TO WS-ALFA-MAYUS
051400        IF WS-CLAVE-MAYUS(1:10) NOT = 'SERVER    '
051500           AND WS-CLAVE-MAYUS(1:10) NOT = 'CLIENT    '
051600           MOVE 'NO' TO WS-REG-VALIDO
051700           MOVE 'TRANSACTIONTYPE DESCONOCIDO EN LA TRAZA'
051800                   TO WS-MOTIVO-RECHAZO
051900        END-IF
052000     END-IF
052100*
052200     IF WS-REG-ES-VALIDO
052300        IF WS-EVENTTIME-TXT = SPACES OR WS-EVENTTIME-TXT NOT NUMERIC
052400           MOVE 'NO' TO WS-REG-VALIDO
052500           MOVE 'EVENTTIME AUSENTE O NO NUMERICO'
052600                   TO WS-MOTIVO-RECHAZO
052700        END-IF
052800     END-IF
052900*
053000     IF WS-REG-ES-VALIDO
053100        IF WS-DURATION-TXT = SPACES OR WS-DURATION-TXT NOT NUMERIC
053200           MOVE 'NO' TO WS-REG-VALIDO
053300           MOVE 'DURATION AUSENTE O NO NUMERICO'
053400                   TO WS-MOTIVO-RECHAZO
053500        END-IF
053600     END-IF.
053700*
053800 2020-VALIDAR-F.  EXIT.
053900*
054000*-----------------------------------------------------------------
054100*    2021-CARGAR-CLAVES-I  -  RECORRE LA TABLA DE PARES Y COPIA
054200*    LOS VALORES DE LAS CLAVES CONOCIDAS A SUS CAMPOS DE TRABAJO.
054300*-----------------------------------------------------------------
054400 2021-CARGAR-CLAVES-I.
054500*
054600     PERFORM 2022-CARGAR-UN-PAR-I THRU 2022-CARGAR-UN-PAR-F
054700        VARYING WS-IX-BUSQ FROM 1 BY 1 UNTIL WS-IX-BUSQ > WS-CANT-PARES.
054800*
054900 2021-CARGAR-CLAVES-F.  EXIT.
055000*
055100*-----------------------------------------------------------------
055200 2022-CARGAR-UN-PAR-I.
055300*
055400     EVALUATE WS-PAR-CLAVE(WS-IX-BUSQ)
055500        WHEN 'traceid'
055600           MOVE WS-PAR-VALOR(WS-IX-BUSQ) TO WS-VAL-TRACEID
055700        WHEN 'messageid'
055800           MOVE WS-PAR-VALOR(WS-IX-BUSQ) TO WS-VAL-MESSAGEID
055900        WHEN 'parentmessageid'
056000           MOVE WS-PAR-VALOR(WS-IX-BUSQ) TO WS-VAL-PARENTMSGID
056100        WHEN 'eventname'
056200           MOVE WS-PAR-VALOR(WS-IX-BUSQ) TO WS-VAL-EVENTNAME
056300        WHEN 'client'
056400           MOVE WS-PAR-VALOR(WS-IX-BUSQ) TO WS-VAL-CLIENT
056500        WHEN 'clientip'
056600           MOVE WS-PAR-VALOR(WS-IX-BUSQ) TO WS-VAL-CLIENTIP
056700        WHEN 'transactiontype'
056800           MOVE WS-PAR-VALOR(WS-IX-BUSQ) TO WS-VAL-TIPOTRANS
056900        WHEN 'eventtime'
057000           MOVE WS-PAR-VALOR(WS-IX-BUSQ)(1:15) TO WS-EVENTTIME-TXT
057100        WHEN 'duration'
057200           MOVE WS-PAR-VALOR(WS-IX-BUSQ)(1:9)  TO WS-DURATION-TXT
057300        WHEN 'success'
057400           MOVE WS-PAR-VALOR(WS-IX-BUSQ)(1:5)  TO WS-VAL-SUCCESS
057500           MOVE 'S' TO WS-HAY-SUCCESS
057600        WHEN 'error'
057700           MOVE WS-PAR-VALOR(WS-IX-BUSQ)(1:5)  TO WS-VAL-ERROR
057800           MOVE 'S' TO WS-HAY-ERROR-KEY
057900        WHEN OTHER
058000           CONTINUE
058100     END-EVALUATE.
058200*
058300 2022-CARGAR-UN-PAR-F.  EXIT.
058400*
058500*-----------------------------------------------------------------
058600*    2090-RECHAZAR-I  -  INFORMA Y CUENTA UN REGISTRO RECHAZADO.
058700*    NO SE ESCRIBE NADA EN SPANSAL PARA ESTE REGISTRO.
058800*-----------------------------------------------------------------
058900 2090-RECHAZAR-I.
059000*
059100     ADD 1 TO WS-CANT-RECHAZ
059200     DISPLAY '----------------------------'
059300     DISPLAY '* REGISTRO RECHAZADO No ' WS-CANT-LEIDOS
059400             ' MOTIVO: ' WS-MOTIVO-RECHAZO
059500*
059600     IF SW-TRAZA-DETALLE = '1'
059700        DISPLAY '* LINEA DE ORIGEN: ' TRC-LINEA-TEXTO(1:80)
059800     END-IF.
059900*
060000 2090-RECHAZAR-F.  EXIT.
060100*
060200*-----------------------------------------------------------------
060300*    2100-CONSTRUIR-SPAN-I  -  ARMA EL ENCABEZADO DEL SPAN
060400*    (CREATESPAN) Y DELEGA ETIQUETAS Y EVENTOS DE LOG.
060500*-----------------------------------------------------------------
060600 2100-CONSTRUIR-SPAN-I.
060700*
060800     MOVE SPACES     TO WS-REG-SPAN
060900     MOVE 'expweb'   TO SPAN-SERVICE-NAME
061000     MOVE WS-VAL-TRACEID   TO SPAN-TRACE-ID
061100     MOVE WS-VAL-MESSAGEID TO SPAN-SPAN-ID
061200     MOVE WS-VAL-EVENTNAME TO SPAN-OPER-NAME
061300*
061400     IF WS-VAL-PARENTMSGID NOT = SPACES
061500        MOVE WS-VAL-PARENTMSGID TO SPAN-PARENT-ID
061600     ELSE
061700        MOVE SPACES TO SPAN-PARENT-ID
061800     END-IF
061900*
062000     MOVE WS-EVENTTIME-TXT TO WS-EVENTTIME-9
062100     MOVE WS-DURATION-TXT  TO WS-DURATION-9
062200     MOVE WS-EVENTTIME-9   TO WS-EVENTTIME-MS
062300     MOVE WS-DURATION-9    TO WS-DURATION-MS
062400*
062500     SUBTRACT WS-DURATION-MS FROM WS-EVENTTIME-MS
062600                              GIVING WS-STARTTIME-MS
062700     MULTIPLY WS-STARTTIME-MS BY 1000 GIVING WS-STARTTIME-US
062800     MULTIPLY WS-DURATION-MS  BY 1000 GIVING WS-DURATION-US
062900     MULTIPLY WS-EVENTTIME-MS BY 1000 GIVING WS-EVENTTIME-US
063000*
063100     MOVE WS-STARTTIME-US  TO SPAN-START-TIME
063200     MOVE WS-DURATION-US   TO SPAN-DURATION
063300*
063400     PERFORM 2150-CONSTRUIR-ETIQ-I  THRU 2150-CONSTRUIR-ETIQ-F
063500     PERFORM 2180-CONSTRUIR-LOGS-I  THRU 2180-CONSTRUIR-LOGS-F.
063600*
063700 2100-CONSTRUIR-SPAN-F.  EXIT.
063800*
063900*-----------------------------------------------------------------
064000*    2150-CONSTRUIR-ETIQ-I  -  LAS DOS ETIQUETAS FIJAS VAN
064100*    PRIMERO Y EN ESTE ORDEN, LUEGO LA ETIQUETA DE ERROR (SI
064200*    CORRESPONDE) Y LUEGO LAS ETIQUETAS DE CONTEXTO.
064300*-----------------------------------------------------------------
064400 2150-CONSTRUIR-ETIQ-I.
064500*
064600     MOVE ZERO            TO SPAN-TAG-CANT
064700     MOVE 'clientVersion' TO WS-CLAVE-TEMP
064800     MOVE WS-VAL-CLIENT   TO WS-VALOR-TEMP
064900     PERFORM 2155-AGREGAR-TAG-STR-I THRU 2155-AGREGAR-TAG-STR-F
065000*
065100     MOVE 'hostIP'        TO WS-CLAVE-TEMP
065200     MOVE WS-VAL-CLIENTIP TO WS-VALOR-TEMP
065300     PERFORM 2155-AGREGAR-TAG-STR-I THRU 2155-AGREGAR-TAG-STR-F
065400*
065500     PERFORM 2160-ETIQ-ERROR-I     THRU 2160-ETIQ-ERROR-F
065600     PERFORM 2170-ETIQ-CONTEXTO-I  THRU 2170-ETIQ-CONTEXTO-F.
065700*
065800 2150-CONSTRUIR-ETIQ-F.  EXIT.
065900*
066000*-----------------------------------------------------------------
066100*    2155-AGREGAR-TAG-STR-I  -  AGREGA UNA ETIQUETA TIPO "STR "
066200*    CON CLAVE WS-CLAVE-TEMP Y VALOR WS-VALOR-TEMP.
066300*-----------------------------------------------------------------
066400 2155-AGREGAR-TAG-STR-I.
066500*
066600     IF SPAN-TAG-CANT < 50
066700        ADD 1 TO SPAN-TAG-CANT
066800        SET IX-SPAN-TAG TO SPAN-TAG-CANT
066900        MOVE WS-CLAVE-TEMP  TO TAG-KEY(IX-SPAN-TAG)
067000        MOVE 'STR '         TO TAG-TYPE(IX-SPAN-TAG)
067100        MOVE WS-VALOR-TEMP  TO TAG-VSTR(IX-SPAN-TAG)
067200        MOVE SPACES         TO TAG-VBOOL(IX-SPAN-TAG)
067300     END-IF.
067400*
067500 2155-AGREGAR-TAG-STR-F.  EXIT.
067600*
067700*-----------------------------------------------------------------
067800*    2156-AGREGAR-TAG-BOOL-I  -  AGREGA UNA ETIQUETA TIPO "BOOL"
067900*    CON CLAVE WS-CLAVE-TEMP Y VALOR LOGICO WS-VAL-ERROR-BOOL.
068000*-----------------------------------------------------------------
068100 2156-AGREGAR-TAG-BOOL-I.
068200*
068300     IF SPAN-TAG-CANT < 50
068400        ADD 1 TO SPAN-TAG-CANT
068500        SET IX-SPAN-TAG TO SPAN-TAG-CANT
068600        MOVE WS-CLAVE-TEMP      TO TAG-KEY(IX-SPAN-TAG)
068700        MOVE 'BOOL'             TO TAG-TYPE(IX-SPAN-TAG)
068800        MOVE SPACES             TO TAG-VSTR(IX-SPAN-TAG)
068900        MOVE WS-VAL-ERROR-BOOL  TO TAG-VBOOL(IX-SPAN-TAG)
069000     END-IF.
069100*
069200 2156-AGREGAR-TAG-BOOL-F.  EXIT.
069300*
069400*-----------------------------------------------------------------
069500*    2160-ETIQ-ERROR-I  -  DERIVA LA ETIQUETA BOOL "error" DESDE
069600*    LA CLAVE ERROR SI VINO, SI NO DESDE SUCCESS (NEGADA). SI
069700*    NINGUNA DE LAS DOS VINO, NO SE AGREGA ETIQUETA DE ERROR.
069800*-----------------------------------------------------------------
069900 2160-ETIQ-ERROR-I.
070000*
070100     IF WS-TIENE-ERROR-KEY
070200        MOVE 'error' TO WS-CLAVE-TEMP
070300        MOVE WS-VAL-ERROR TO WS-CLAVE-MAYUS(1:5)
070400        INSPECT WS-CLAVE-MAYUS(1:5)
070500                CONVERTING WS-ALFA-MINUS TO WS-ALFA-MAYUS
070600        IF WS-CLAVE-MAYUS(1:5) = 'TRUE '
070700           MOVE 'true'  TO WS-VAL-ERROR-BOOL
070800        ELSE
070900           MOVE 'false' TO WS-VAL-ERROR-BOOL
071000        END-IF
071100        PERFORM 2156-AGREGAR-TAG-BOOL-I THRU 2156-AGREGAR-TAG-BOOL-F
071200     ELSE
071300        IF WS-TIENE-SUCCESS
071400           MOVE 'error' TO WS-CLAVE-TEMP
071500           MOVE WS-VAL-SUCCESS TO WS-CLAVE-MAYUS(1:5)
071600           INSPECT WS-CLAVE-MAYUS(1:5)
071700                   CONVERTING WS-ALFA-MINUS TO WS-ALFA-MAYUS
071800           IF WS-CLAVE-MAYUS(1:5) = 'FALSE'
071900              MOVE 'true'  TO WS-VAL-ERROR-BOOL
072000           ELSE
072100              MOVE 'false' TO WS-VAL-ERROR-BOOL
072200           END-IF
072300           PERFORM 2156-AGREGAR-TAG-BOOL-I
072400              THRU 2156-AGREGAR-TAG-BOOL-F
072500        END-IF
072600     END-IF.
072700*
072800 2160-ETIQ-ERROR-F.  EXIT.
072900*
073000*-----------------------------------------------------------------
073100*    2170-ETIQ-CONTEXTO-I  -  RECORRE LA TABLA DE PARES Y AGREGA
073200*    UNA ETIQUETA STR POR CADA CLAVE QUE NO SEA "error" NI UNA
073300*    DE LAS 9 CLAVES CONOCIDAS. "success" SE LLEVA IGUAL.      N7
073400*-----------------------------------------------------------------
073500 2170-ETIQ-CONTEXTO-I.
073600*
073700     PERFORM 2171-TAG-CONTEXTO-UNO-I THRU 2171-TAG-CONTEXTO-UNO-F
073800        VARYING WS-IX-BUSQ FROM 1 BY 1 UNTIL WS-IX-BUSQ > WS-CANT-PARES.
073900*
074000 2170-ETIQ-CONTEXTO-F.  EXIT.
074100*
074200*-----------------------------------------------------------------
074300 2171-TAG-CONTEXTO-UNO-I.
074400*
074500     IF WS-PAR-CLAVE(WS-IX-BUSQ) NOT = 'error'
074600        MOVE WS-PAR-CLAVE(WS-IX-BUSQ) TO WS-CLAVE-MAYUS
074700        INSPECT WS-CLAVE-MAYUS
074800                CONVERTING WS-ALFA-MINUS TO WS-ALFA-MAYUS
074900        PERFORM 2018-ES-CLAVE-CONOCIDA-I THRU 2018-ES-CLAVE-CONOCIDA-F
075000        IF NOT WS-ES-CLAVE-CONOCIDA
075100           MOVE WS-PAR-CLAVE(WS-IX-BUSQ) TO WS-CLAVE-TEMP
075200           MOVE WS-PAR-VALOR(WS-IX-BUSQ) TO WS-VALOR-TEMP
075300           PERFORM 2155-AGREGAR-TAG-STR-I THRU 2155-AGREGAR-TAG-STR-F
075400        END-IF
075500     END-IF.
075600*
075700 2171-TAG-CONTEXTO-UNO-F.  EXIT.
075800*
075900*-----------------------------------------------------------------
076000*    2180-CONSTRUIR-LOGS-I  -  DOS EVENTOS DE LOG SEGUN EL TIPO
076100*    DE TRANSACCION: SERVIDOR (sr/ss) O CLIENTE (cs/cr).
076200*-----------------------------------------------------------------
076300 2180-CONSTRUIR-LOGS-I.
076400*
076500     MOVE WS-VAL-TIPOTRANS TO WS-CLAVE-MAYUS(1:10)
076600     INSPECT WS-CLAVE-MAYUS(1:10)
076700             CONVERTING WS-ALFA-MINUS TO WS-ALFA-MAYUS
076800*
076900     SET IX-SPAN-LOG TO 1
077000     IF WS-CLAVE-MAYUS(1:10) = 'SERVER    '
077100        MOVE WS-STARTTIME-US TO LOG-TIMESTAMP(1)
077200        MOVE 'sr'            TO LOG-EVENT(1)
077300        MOVE WS-EVENTTIME-US TO LOG-TIMESTAMP(2)
077400        MOVE 'ss'            TO LOG-EVENT(2)
077500     ELSE
077600        MOVE WS-STARTTIME-US TO LOG-TIMESTAMP(1)
077700        MOVE 'cs'            TO LOG-EVENT(1)
077800        MOVE WS-EVENTTIME-US TO LOG-TIMESTAMP(2)
077900        MOVE 'cr'            TO LOG-EVENT(2)
078000     END-IF.
078100*
078200 2180-CONSTRUIR-LOGS-F.  EXIT.
078300*
078400*-----------------------------------------------------------------
078500 2200-GRABAR-SPAN-I.
078600*
078700     MOVE SPACES          TO REG-SPANSAL
078800     MOVE WS-REG-SPAN-FLAT TO SPANSAL-CUERPO
078900     WRITE REG-SPANSAL
079000*
079100     EVALUATE FS-SPNSAL
079200        WHEN '00'
079300           ADD 1 TO WS-CANT-GRABADOS
079400        WHEN OTHER
079500           DISPLAY '* ERROR EN GRABAR SPANSAL = ' FS-SPNSAL
079600           MOVE 9999 TO RETURN-CODE
079700           SET WS-FIN-LECTURA TO TRUE
079800     END-EVALUATE.
079900*
080000 2200-GRABAR-SPAN-F.  EXIT.
080100*
080200*-----------------------------------------------------------------
080300 2900-LEER-I.
080400*
080500     READ TRACEENT
080600*
080700     EVALUATE FS-TRCENT
080800        WHEN '00'
080900           ADD 1 TO WS-CANT-LEIDOS
081000        WHEN '10'
081100           SET WS-FIN-LECTURA TO TRUE
081200        WHEN OTHER
081300           DISPLAY '* ERROR EN LECTURA TRACEENT = ' FS-TRCENT
081400           MOVE 9999 TO RETURN-CODE
081500           SET WS-FIN-LECTURA TO TRUE
081600     END-EVALUATE.
081700*
081800 2900-LEER-F.  EXIT.
081900*
082000*-----------------------------------------------------------------
082100 9000-FINAL-I.
082200*
082300     PERFORM 9010-CERRAR-ARCHIVOS-I   THRU 9010-CERRAR-ARCHIVOS-F
082400     PERFORM 9020-MOSTRAR-TOTALES-I   THRU 9020-MOSTRAR-TOTALES-F.
082500*
082600 9000-FINAL-F.  EXIT.
082700*
082800*-----------------------------------------------------------------
082900 9010-CERRAR-ARCHIVOS-I.
083000*
083100     CLOSE TRACEENT
083200     IF FS-TRCENT IS NOT EQUAL '00'
083300        DISPLAY '* ERROR EN CLOSE TRACEENT = ' FS-TRCENT
083400        MOVE 9999 TO RETURN-CODE
083500     END-IF
083600*
083700     CLOSE SPANSAL
083800     IF FS-SPNSAL IS NOT EQUAL '00'
083900        DISPLAY '* ERROR EN CLOSE SPANSAL  = ' FS-SPNSAL
084000        MOVE 9999 TO RETURN-CODE
084100     END-IF.
084200*
084300 9010-CERRAR-ARCHIVOS-F.  EXIT.
084400*
084500*-----------------------------------------------------------------
084600 9020-MOSTRAR-TOTALES-I.
084700*
084800     MOVE WS-CANT-LEIDOS   TO WS-CANT-LEIDOS-ED
084900     MOVE WS-CANT-GRABADOS TO WS-CANT-GRABADOS-ED
085000     MOVE WS-CANT-RECHAZ   TO WS-CANT-RECHAZ-ED
085100*
085200     DISPLAY '=============================================='
085300     DISPLAY ' PGMTRCSP - CONVERSION DE TRAZA EXPWEB A SPAN  '
085400     DISPLAY '----------------------------------------------'
085500     DISPLAY ' TOTAL DE REGISTROS LEIDOS     : ' WS-CANT-LEIDOS-ED
085600     DISPLAY ' TOTAL DE SPANS GRABADOS        : ' WS-CANT-GRABADOS-ED
085700     DISPLAY ' TOTAL DE REGISTROS RECHAZADOS  : ' WS-CANT-RECHAZ-ED
085800     DISPLAY '=============================================='.
085900*
086000 9020-MOSTRAR-TOTALES-F.  EXIT.
